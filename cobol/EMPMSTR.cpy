000100******************************************************************
000200*    EMPMSTR  - EMPLOYEE MASTER FILE RECORD LAYOUT                *
000300*                                                                 *
000400*--------------------PART OF MYTELCO HR APPLICATION----------------
000500*                                                                 *
000600*    ONE RECORD PER EMPLOYEE, KEYED BY EM-EMP-ID, CARRIED ON THE  *
000700*    EMPMSTR INDEXED FILE AND MAINTAINED BY THE NIGHTLY ROSTER    *
000800*    LOAD (COBBL010). A LOAD ROW WHOSE EM-EMP-ID ALREADY EXISTS   *
000900*    REPLACES THE RECORD IN PLACE; A NEW EM-EMP-ID ADDS ONE.      *
001000*                                                                 *
001100*    CHANGE LOG                                                   *
001200*    ----------                                                   *
001300*    DATE       INIT  TICKET     DESCRIPTION                      *
001400*    ---------- ----  ---------- --------------------------------*
001500*    03/14/88   RPK   MYT-0241   ORIGINAL MEMBER                  *
001600*    01/18/91   FTV   MYT-0355   WIDENED EM-EMP-NAME FROM 30 TO   *
001700*                               40 TO MATCH THE PERSONNEL FILE    *
001800*                               NAME FIELD, PER ISD MEMO 91-04    *
001900*    06/06/93   FTV   MYT-0402   ADDED EM-EMP-START-DATE-R        *
002000*                               REDEFINES FOR CCYY/MM/DD BREAKOUT *
002100*    11/30/98   DMS   MYT-Y2K-07 Y2K - CONFIRMED START DATE IS    *
002200*                               ALREADY CARRIED AS CCYYMMDD       *
002300*                               (4-DIGIT YEAR). NO CHANGE NEEDED. *
002400*    02/04/05   DMS   MYT-0512   ADDED EM-EMP-ID-R REDEFINES FOR  *
002500*                               THE OLD PLANT-CODE/SEQUENCE       *
002600*                               BREAKOUT - PAYROLL STILL ASKS     *
002700*                               FOR THE TWO PIECES SEPARATELY ON  *
002800*                               THE RECONCILIATION LISTING.       *
002900******************************************************************
003000 01  EM-MASTER-RECORD.
003100*        ** KEY FIELD - UNIQUE EMPLOYEE IDENTIFIER
003200     05  EM-EMP-ID                   PIC X(10).
003300     05  EM-EMP-ID-R REDEFINES EM-EMP-ID.
003400*            ** ORIGINATING PLANT CODE, CARRIED OVER FROM THE
003500*            ** OLD KEY-TO-DISK EMPLOYEE NUMBER SCHEME
003600         10  EM-EMP-ID-PLANT         PIC X(02).
003700         10  EM-EMP-ID-SEQ           PIC X(08).
003800     05  EM-EMP-LOGIN                PIC X(20).
003900     05  EM-EMP-NAME                 PIC X(40).
004000*        ** MONTHLY SALARY, 2 DECIMALS, PACKED - SEE MYT-0241
004100     05  EM-EMP-SALARY               PIC S9(07)V9(02) COMP-3.
004200*        ** START DATE, FORMAT CCYYMMDD - SEE Y2K NOTE MYT-Y2K-07
004300     05  EM-EMP-START-DATE           PIC 9(08).
004400     05  EM-EMP-START-DATE-R REDEFINES EM-EMP-START-DATE.
004500         10  EM-START-CCYY           PIC 9(04).
004600         10  EM-START-MM             PIC 9(02).
004700         10  EM-START-DD             PIC 9(02).
004800*        ** RESERVED FOR FUTURE PERSONNEL-FILE EXPANSION
004900     05  FILLER                      PIC X(07).
005000******************************************************************
