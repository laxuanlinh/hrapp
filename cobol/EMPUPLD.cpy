000100******************************************************************
000200*    EMPUPLD  - EMPLOYEE ROSTER EXTRACT DETAIL ROW LAYOUT         *
000300*                                                                 *
000400*--------------------PART OF MYTELCO HR APPLICATION----------------
000500*                                                                 *
000600*    ONE OCCURRENCE OF THIS GROUP HOLDS ONE DETAIL LINE OF THE    *
000700*    PERSONNEL-SUPPLIED CSV EXTRACT AFTER COBBL010 HAS UNSTRUNG   *
000800*    THE COMMA-DELIMITED TEXT INTO ITS FIVE POSITIONAL COLUMNS.   *
000900*    THE SALARY AND START-DATE COLUMNS ARRIVE AS TEXT AND ARE     *
001000*    EDITED INTO EU-EMP-SALARY / EU-EMP-START-DATE BY COBBL010'S  *
001100*    2220/2230 PARAGRAPHS BEFORE THE ROW IS POSTED TO THE MASTER. *
001200*                                                                 *
001300*    CHANGE LOG                                                   *
001400*    ----------                                                   *
001500*    DATE       INIT  TICKET     DESCRIPTION                      *
001600*    ---------- ----  ---------- --------------------------------*
001700*    03/14/88   RPK   MYT-0241   ORIGINAL MEMBER                  *
001800*    09/02/89   RPK   MYT-0298   ADDED EU-ROW-STATUS INDICATOR    *
001900*                               BYTE SO COBBL010 CAN CARRY THE    *
002000*                               EDIT RESULT WITH THE ROW          *
002100*    01/18/91   FTV   MYT-0355   WIDENED EU-EMP-NAME FROM 30 TO   *
002200*                               40 TO MATCH THE PERSONNEL FILE    *
002300*                               NAME FIELD, PER ISD MEMO 91-04    *
002400*    11/30/98   DMS   MYT-Y2K-07 Y2K - CONFIRMED EU-EMP-START-    *
002500*                               DATE IS CARRIED CCYYMMDD          *
002600*                               (4-DIGIT YEAR). NO CHANGE NEEDED. *
002700*    08/19/02   DMS   MYT-0471   ADDED EU-EMP-SALARY-X AS A RAW   *
002800*                               TEXT COLUMN SO COBBL010 CAN PARSE *
002900*                               THE AMOUNT ITSELF (PARAGRAPH      *
003000*                               2220) INSTEAD OF TRUSTING THE     *
003100*                               EXTRACT TO SEND A FIXED DECIMAL   *
003200*                               POSITION.                         *
003300*    08/02/05   DMS   MYT-0473   REMOVED THE EU-EMP-SALARY-X      *
003400*                               FIXED-SHAPE REDEFINES ADDED       *
003500*                               UNDER MYT-0471 - THEY ASSUMED     *
003600*                               THE EXTRACT ZERO-FILLS THE        *
003700*                               COLUMN TO A FIXED CCCCCCC.DD      *
003800*                               WIDTH, BUT 2100-READ-UPLOAD-      *
003900*                               RECORD'S UNSTRING ONLY SPACE-     *
004000*                               FILLS IT, SO ORDINARY AMOUNTS     *
004100*                               LIKE 5000.00 WERE ABENDING THE    *
004200*                               RUN. COBBL010 NOW SCANS FOR THE   *
004300*                               DECIMAL POINT ITSELF.             *
004400******************************************************************
004500 01  EU-UPLOAD-RECORD.
004600*        ** KEY FIELD - CSV COLUMN 1
004700     05  EU-EMP-ID                   PIC X(10).
004800*        ** CSV COLUMN 2
004900     05  EU-EMP-LOGIN                PIC X(20).
005000*        ** CSV COLUMN 3
005100     05  EU-EMP-NAME                 PIC X(40).
005200*        ** CSV COLUMN 4 - RAW TEXT, LEFT-JUSTIFIED AND SPACE-
005300*        ** FILLED BY THE UNSTRING IN 2100-READ-UPLOAD-RECORD.
005400*        ** SCANNED AND EDITED BY COBBL010 PARAGRAPH 2220.
005500     05  EU-EMP-SALARY-X             PIC X(10).
005600*        ** EDITED NUMERIC FORM OF EU-EMP-SALARY-X, SET BY
005700*        ** COBBL010 PARAGRAPH 2220-CHECK-SALARY
005800     05  EU-EMP-SALARY               PIC S9(07)V9(02).
005900*        ** CSV COLUMN 5 - FORMAT YYYY-MM-DD
006000     05  EU-EMP-START-DATE-X         PIC X(10).
006100     05  EU-EMP-START-DATE-XR REDEFINES EU-EMP-START-DATE-X.
006200         10  EU-START-X-CCYY         PIC X(04).
006300         10  FILLER                  PIC X(01).
006400         10  EU-START-X-MM           PIC X(02).
006500         10  FILLER                  PIC X(01).
006600         10  EU-START-X-DD           PIC X(02).
006700*        ** EDITED NUMERIC FORM, SET BY CALLING COBDTV01
006800     05  EU-EMP-START-DATE           PIC 9(08).
006900*        ** ROW EDIT RESULT - SET AS EACH CHECK PASSES
007000     05  EU-ROW-STATUS               PIC X(01) VALUE "P".
007100         88  EU-ROW-PENDING                      VALUE "P".
007200         88  EU-ROW-VALID                        VALUE "V".
007300         88  EU-ROW-INVALID                      VALUE "I".
007400     05  FILLER                      PIC X(15).
007500******************************************************************
