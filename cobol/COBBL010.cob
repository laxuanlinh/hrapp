000010*-----------------------------------------------------------------
000020*    COBBL010 - NIGHTLY EMPLOYEE ROSTER LOAD
000030*               READS THE PERSONNEL-SUPPLIED CSV EXTRACT OF NEW
000040*               AND CHANGED EMPLOYEES, EDITS EACH ROW, AND POSTS
000050*               IT TO THE EMPLOYEE MASTER FILE (EMPMSTR) AS AN
000060*               ADD OR A REPLACE. A FULL LISTING OF THE MASTER
000070*               FILE IS PRODUCED AT THE END OF THE RUN FOR THE
000080*               PERSONNEL OFFICE TO RECONCILE AGAINST THE
000090*               EXTRACT THEY SENT OVER.
000100*-----------------------------------------------------------------
000110*
000120*--------------------PART OF MYTELCO HR APPLICATION----------------
000130*
000140*-----------------------------------------------------------------
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    COBBL010.
000170 AUTHOR.        MYTELCO SYSTEMS GROUP.
000180 INSTALLATION.  MYTELCO DATA CENTER.
000190 DATE-WRITTEN.  MARCH 1988.
000200 DATE-COMPILED.
000210 SECURITY.      CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
000220*-----------------------------------------------------------------
000230*    CHANGE LOG                                               MYT0512
000240*    ----------                                               MYT0512
000250*    DATE       INIT  TICKET     DESCRIPTION                  MYT0512
000260*    ---------- ----  ---------- --------------------------- MYT0512
000270*    03/14/88   RPK   MYT-0241   ORIGINAL PROGRAM - REPLACES  MYT0241
000280*                               THE MANUAL KEY-TO-DISK ENTRY  MYT0241
000290*                               OF NEW-HIRE ROSTER CARDS.     MYT0241
000300*    09/02/89   RPK   MYT-0298   ADDED EU-ROW-STATUS EDIT     MYT0298
000310*                               TRACKING AND THE ABEND        MYT0298
000320*                               MESSAGE TABLE - OPERATORS     MYT0298
000330*                               WERE GETTING A BARE SYSTEM    MYT0298
000340*                               ABEND WITH NO EXPLANATION.    MYT0298
000350*    01/18/91   FTV   MYT-0355   WIDENED EMP-NAME TO 40 TO    MYT0355
000360*                               MATCH THE PERSONNEL FILE.     MYT0355
000370*    06/06/93   FTV   MYT-0402   START DATE NOW VALIDATED BY  MYT0402
000380*                               CALLING COBDTV01 INSTEAD OF   MYT0402
000390*                               ACCEPTING ANY 8-DIGIT VALUE.  MYT0402
000400*    04/11/95   FTV   MYT-0430   ADDED THE DUPLICATE-ID CHECK MYT0430
000410*                               AGAINST IDS SEEN EARLIER IN   MYT0430
000420*                               THE SAME RUN - PAYROLL HAD A  MYT0430
000430*                               ROSTER FILE WITH THE SAME     MYT0430
000440*                               HIRE LISTED TWICE AND BOTH    MYT0430
000450*                               ROWS POSTED, ONE OVERWRITING  MYT0430
000460*                               THE OTHER SILENTLY.           MYT0430
000470*    11/30/98   DMS   MYT-Y2K-07 Y2K - CONFIRMED EMP-START-   MYTY2K07
000480*                               DATE IS CARRIED CCYYMMDD      MYTY2K07
000490*                               (4-DIGIT YEAR) END TO END.    MYTY2K07
000500*                               NO WINDOWING LOGIC EXISTED    MYTY2K07
000510*                               AND NONE WAS ADDED.           MYTY2K07
000520*    08/19/02   DMS   MYT-0471   SALARY NOW PARSED FROM THE   MYT0471
000530*                               RAW EXTRACT TEXT COLUMN       MYT0471
000540*                               INSTEAD OF A PRE-EDITED       MYT0471
000550*                               AMOUNT - THE EXTRACT VENDOR   MYT0471
000560*                               STOPPED SENDING A SEPARATE    MYT0471
000570*                               DOLLARS/CENTS PAIR AND NOW    MYT0471
000580*                               SENDS ONE TEXT FIELD WITH A   MYT0471
000590*                               DECIMAL POINT IN IT.          MYT0471
000600*    02/04/05   DMS   MYT-0512   ADDED UPSI-0 SWITCH SO       MYT0512
000610*                               OPERATIONS CAN SKIP THE       MYT0512
000620*                               END-OF-RUN MASTER LISTING ON  MYT0512
000630*                               THE RERUN PASS OF A RESTART.  MYT0512
000640*    08/02/05   DMS   MYT-0473   2220-CHECK-SALARY WAS TESTING MYT0473
000650*                               FOR THE DECIMAL POINT AT A    MYT0473
000660*                               FIXED POSITION, ON THE        MYT0473
000670*                               ASSUMPTION THE EXTRACT ZERO-  MYT0473
000680*                               FILLS THE COLUMN TO A FIXED   MYT0473
000690*                               WIDTH. 2100-READ-UPLOAD-      MYT0473
000700*                               RECORD'S UNSTRING ONLY SPACE- MYT0473
000710*                               FILLS IT, SO ORDINARY AMOUNTS MYT0473
000720*                               LIKE 5000.00 WERE ABENDING    MYT0473
000730*                               THE RUN. REWROTE THE CHECK TO MYT0473
000740*                               SCAN FOR THE DECIMAL POINT    MYT0473
000750*                               AND SIZE THE DIGIT GROUPS OFF MYT0473
000760*                               THAT SCAN INSTEAD.            MYT0473
000770*    08/03/05   DMS   MYT-0474   EU-ROW-STATUS HAD STOOD AT    MYT0474
000780*                               "P" FOR EVERY ROW SINCE        MYT0474
000790*                               MYT-0298 ADDED IT - NOTHING    MYT0474
000800*                               EVER SET IT TO "V" OR "I".     MYT0474
000810*                               2100 NOW SETS IT PENDING ON    MYT0474
000820*                               EACH ROW, 9000-ABEND-RUN SETS  MYT0474
000830*                               IT INVALID ON ANY FAILED       MYT0474
000840*                               CHECK, AND 2000 SETS IT VALID  MYT0474
000850*                               BEFORE POSTING. ALSO WIRED     MYT0474
000860*                               MESSAGE CODES 1 AND 2 INTO     MYT0474
000870*                               2400-POST-MASTER-RECORD - THEY MYT0474
000880*                               WERE SITTING UNUSED IN THE     MYT0474
000890*                               TABLE WHILE THE ADD/REPLACE    MYT0474
000900*                               COUNTS WERE KEPT SEPARATELY.   MYT0474
000910*-----------------------------------------------------------------
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SOURCE-COMPUTER.   MYT-3090.
000950 OBJECT-COMPUTER.   MYT-3090.
000960 SPECIAL-NAMES.
000970     UPSI-0 ON  STATUS IS DUMP-LISTING-SUPPRESSED
000980             OFF STATUS IS DUMP-LISTING-REQUIRED.
000990*-----------------------------------------------------------------
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT EMPUPLD ASSIGN TO EMPUPLD
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS IS WS-UPLOAD-FILE-STATUS.
001050     SELECT EMPMSTR ASSIGN TO EMPMSTR
001060            ORGANIZATION IS INDEXED
001070            ACCESS MODE IS DYNAMIC
001080            RECORD KEY IS EM-EMP-ID
001090            FILE STATUS IS WS-MASTER-FILE-STATUS.
001100*-----------------------------------------------------------------
001110 DATA DIVISION.
001120 FILE SECTION.
001130*
001140******************************************************************
001150*    EMPUPLD  - PERSONNEL-SUPPLIED CSV EXTRACT, ONE DETAIL LINE   *
001160*               PER EMPLOYEE, HEADER LINE FIRST                  *
001170******************************************************************
001180 FD  EMPUPLD
001190     LABEL RECORDS ARE STANDARD.
001200 01  EU-FD-RECORD.
001210     05  EU-FD-TEXT                  PIC X(112).
001220     05  FILLER                      PIC X(008).
001230*
001240******************************************************************
001250*    EMPMSTR  - EMPLOYEE MASTER FILE, KEYED BY EMPLOYEE ID        *
001260******************************************************************
001270 FD  EMPMSTR
001280     LABEL RECORDS ARE STANDARD.
001290     COPY EMPMSTR.
001300*-----------------------------------------------------------------
001310 WORKING-STORAGE SECTION.
001320*-----------------------------------------------------------------
001330     COPY EMPUPLD.
001340*-----------------------------------------------------------------
001350******************************************************************
001360*    WS-FILE-STATUS-FIELDS                                       *
001370******************************************************************
001380 01  WS-FILE-STATUS-FIELDS.
001390     05  WS-UPLOAD-FILE-STATUS       PIC X(02).
001400         88  WS-UPLOAD-FILE-OK                 VALUE "00".
001410     05  WS-MASTER-FILE-STATUS       PIC X(02).
001420         88  WS-MASTER-FILE-OK                 VALUE "00".
001430         88  WS-MASTER-DUP-KEY                 VALUE "22".
001440*
001450******************************************************************
001460*    WS-SWITCHES - CONTROLS THE MAIN PROCESSING LOOP              *
001470******************************************************************
001480 01  WS-SWITCHES.
001490     05  WS-RUN-SWITCH               PIC X(01) VALUE "N".
001500         88  WS-RUN-ABENDED                     VALUE "Y".
001510     05  WS-UPLOAD-EOF-SWITCH        PIC X(01) VALUE "N".
001520         88  WS-END-OF-UPLOAD                   VALUE "Y".
001530     05  WS-MASTER-EOF-SWITCH        PIC X(01) VALUE "N".
001540         88  WS-MASTER-EOF                       VALUE "Y".
001550     05  WS-DUPLICATE-SWITCH         PIC X(01) VALUE "N".
001560         88  WS-ID-FOUND                         VALUE "Y".
001570     05  WS-DATE-VALID-SWITCH        PIC X(01) VALUE "N".
001580         88  DATE-IS-VALID                       VALUE "Y".
001590     05  FILLER                      PIC X(03).
001600*
001610******************************************************************
001620*    WS-MSG-CODE - SUBSCRIPTS MESSAGE-TABLE BELOW                 *
001630******************************************************************
001640 01  WS-MSG-CODE                     PIC 9(02).
001650*
001660******************************************************************
001670*    WS-COUNTERS - RUN TOTALS SHOWN IN THE END-OF-RUN DISPLAY     *
001680******************************************************************
001690 01  WS-COUNTERS.
001700     05  WS-ADD-COUNT                PIC S9(07) COMP VALUE ZERO.
001710     05  WS-REPLACE-COUNT            PIC S9(07) COMP VALUE ZERO.
001720     05  FILLER                      PIC X(02).
001730*
001740******************************************************************
001750*    WS-RAW-UPLOAD-LINE - UNEDITED TEXT OFF THE EXTRACT           *
001760******************************************************************
001770 01  WS-RAW-UPLOAD-LINE              PIC X(112).
001780*
001790******************************************************************
001800*    WS-SALARY-EDIT-AREA - HOLDS THE SPLIT SALARY TEXT WHILE IT   *
001810*    IS BEING PROVED NUMERIC, BEFORE IT IS MOVED INTO THE ROW.    *
001820******************************************************************
001830 01  WS-SALARY-EDIT-AREA.
001840     05  WS-SALARY-WHOLE             PIC 9(07).
001850     05  WS-SALARY-FRACTION          PIC 9(02).
001860 01  WS-SALARY-EDIT-NUM REDEFINES WS-SALARY-EDIT-AREA
001870                                     PIC 9(07)V9(02).
001880 01  WS-SALARY-EDIT-AREA-X REDEFINES WS-SALARY-EDIT-AREA.
001890     05  WS-SALARY-WHOLE-X           PIC X(07).
001900     05  WS-SALARY-FRACTION-X        PIC X(02).
001910*
001920******************************************************************
001930*    WS-SALARY-FIELD-LEN - FIXED WIDTH OF EU-EMP-SALARY-X,        *
001940*    CARRIED AS A 77-LEVEL CONSTANT THE WAY A FIXED PARAMETER     *
001950*    LENGTH IS CARRIED ELSEWHERE IN THE HR SUITE (MYT-0473).      *
001960******************************************************************
001970 77  WS-SALARY-FIELD-LEN         PIC S9(04) COMP VALUE +10.
001980*
001990******************************************************************
002000*    WS-SALARY-SCAN-FIELDS - LOCATES THE DECIMAL POINT IN THE     *
002010*    RAW SALARY TEXT AND SIZES THE RIGHT-/LEFT-JUSTIFY MOVES      *
002020*    BELOW. UNSTRING LEFT-JUSTIFIES AND SPACE-FILLS EACH SPLIT    *
002030*    TOKEN - IT DOES NOT ZERO-FILL TO A FIXED SHAPE - SO THE      *
002040*    WHOLE-DOLLAR AND CENTS GROUPS CAN START IN ANY COLUMN        *
002050*    DEPENDING ON HOW MANY DIGITS THE EXTRACT SENT (MYT-0473).    *
002060******************************************************************
002070 01  WS-SALARY-SCAN-FIELDS.
002080     05  WS-SALARY-TEXT-LEN          PIC S9(04) COMP.
002090     05  WS-SALARY-WHOLE-LEN         PIC S9(04) COMP.
002100     05  WS-SALARY-FRACTION-LEN      PIC S9(04) COMP.
002110     05  WS-SALARY-WHOLE-START       PIC S9(04) COMP.
002120     05  WS-SALARY-FRACTION-START    PIC S9(04) COMP.
002130     05  FILLER                      PIC X(02).
002140*
002150******************************************************************
002160*    WS-RUN-DATE - TODAY'S DATE, SHOWN ON THE OPENING BANNER      *
002170******************************************************************
002180 01  WS-RUN-DATE-YYMMDD               PIC 9(06).
002190 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
002200     05  WS-RUN-YY                   PIC 9(02).
002210     05  WS-RUN-MM                   PIC 9(02).
002220     05  WS-RUN-DD                   PIC 9(02).
002230*
002240******************************************************************
002250*    WS-SEEN-ID-TABLE - EVERY EMP-ID POSTED SO FAR THIS RUN,      *
002260*    SEARCHED BEFORE EACH POST TO CATCH A REPEATED ID IN THE      *
002270*    SAME EXTRACT (MYT-0430).                                    *
002280******************************************************************
002290 01  WS-SEEN-ID-TABLE.
002300     05  WS-SEEN-ID-COUNT            PIC S9(04) COMP VALUE ZERO.
002310     05  WS-SEEN-ID-ENTRY OCCURS 1 TO 2000 TIMES
002320                          DEPENDING ON WS-SEEN-ID-COUNT
002330                          INDEXED BY WS-SEEN-IDX.
002340         10  WS-SEEN-ID              PIC X(10).
002350*
002360 EJECT
002370******************************************************************
002380*    MESSAGE-TABLE - RUN-STATUS AND ABEND TEXT BY WS-MSG-CODE     *
002390******************************************************************
002400 01  MESSAGE-TABLE.
002410     03  FILLER  PIC X(40) VALUE "RECORD ADDED TO MASTER FILE".
002420     03  FILLER  PIC X(40) VALUE "RECORD REPLACED ON MASTER FILE".
002430     03  FILLER  PIC X(40) VALUE "REQUIRED FIELD EMP-ID MISSING".
002440     03  FILLER  PIC X(40) VALUE "REQUIRED FIELD EMP-LOGIN MISSING".
002450     03  FILLER  PIC X(40) VALUE "REQUIRED FIELD EMP-NAME MISSING".
002460     03  FILLER  PIC X(40) VALUE "REQUIRED FIELD EMP-START-DATE MISSING".
002470     03  FILLER  PIC X(40) VALUE "REQUIRED FIELD EMP-SALARY MISSING".
002480     03  FILLER  PIC X(40) VALUE "EMP-SALARY IS NOT NUMERIC".
002490     03  FILLER  PIC X(40) VALUE "EMP-START-DATE IS NOT A VALID DATE".
002500     03  FILLER  PIC X(40) VALUE "DUPLICATE EMP-ID WITHIN THIS RUN".
002510     03  FILLER  PIC X(40) VALUE "FILE STATUS ERROR POSTING MASTER FILE".
002520     03  FILLER  PIC X(40) VALUE "RUN COMPLETED NORMALLY".
002530     03  FILLER  PIC X(40) VALUE "RUN ABENDED - SEE MESSAGE ABOVE".
002540     03  FILLER  PIC X(40) VALUE "MASTER LISTING SUPPRESSED BY UPSI-0".
002550 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
002560     03  MSG OCCURS 14 TIMES.
002570         05  FILLER                  PIC X(40).
002580*
002590 EJECT
002600*-----------------------------------------------------------------
002610 PROCEDURE DIVISION.
002620*-----------------------------------------------------------------
002630     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
002640     DISPLAY "COBBL010 - EMPLOYEE ROSTER LOAD - RUN DATE "
002650             WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY.
002660*
002670     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
002680*
002690     IF NOT WS-RUN-ABENDED
002700         PERFORM 2000-PROCESS-UPLOAD-FILE THRU 2000-EXIT
002710             UNTIL WS-END-OF-UPLOAD OR WS-RUN-ABENDED
002720     END-IF.
002730*
002740     IF WS-RUN-ABENDED
002750         MOVE 13 TO WS-MSG-CODE
002760         PERFORM 8000-DISPLAY-MESSAGE THRU 8000-EXIT
002770     ELSE
002780         MOVE 12 TO WS-MSG-CODE
002790         PERFORM 8000-DISPLAY-MESSAGE THRU 8000-EXIT
002800         DISPLAY "COBBL010 - RECORDS ADDED    - " WS-ADD-COUNT.
002810         DISPLAY "COBBL010 - RECORDS REPLACED  - " WS-REPLACE-COUNT.
002820         IF DUMP-LISTING-REQUIRED
002830             PERFORM 3000-DUMP-MASTER-FILE THRU 3000-EXIT
002840         ELSE
002850             MOVE 14 TO WS-MSG-CODE
002860             PERFORM 8000-DISPLAY-MESSAGE THRU 8000-EXIT
002870         END-IF
002880     END-IF.
002890*
002900     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
002910*
002920     STOP RUN.
002930*
002940 EJECT
002950******************************************************************
002960*                       1000-OPEN-FILES                          *
002970*    OPENS THE EXTRACT AND THE MASTER FILE AND DISCARDS THE       *
002980*    HEADER LINE OF THE EXTRACT.                                  *
002990******************************************************************
003000 1000-OPEN-FILES.
003010*
003020     OPEN INPUT EMPUPLD.
003030     IF NOT WS-UPLOAD-FILE-OK
003040         DISPLAY "COBBL010 - OPEN FAILED ON EMPUPLD, STATUS "
003050                 WS-UPLOAD-FILE-STATUS
003060         SET WS-RUN-ABENDED TO TRUE
003070         GO TO 1000-EXIT.
003080*
003090     OPEN I-O EMPMSTR.
003100     IF NOT WS-MASTER-FILE-OK
003110         DISPLAY "COBBL010 - OPEN FAILED ON EMPMSTR, STATUS "
003120                 WS-MASTER-FILE-STATUS
003130         SET WS-RUN-ABENDED TO TRUE
003140         GO TO 1000-EXIT.
003150*
003160     PERFORM 1100-SKIP-HEADER-LINE THRU 1100-EXIT.
003170*
003180 1000-EXIT.
003190     EXIT.
003200*
003210******************************************************************
003220*                    1100-SKIP-HEADER-LINE                       *
003230*    READS AND DISCARDS LINE 1 OF THE EXTRACT (COLUMN HEADINGS).  *
003240******************************************************************
003250 1100-SKIP-HEADER-LINE.
003260*
003270     READ EMPUPLD INTO WS-RAW-UPLOAD-LINE
003280         AT END
003290             SET WS-END-OF-UPLOAD TO TRUE
003300     END-READ.
003310*
003320 1100-EXIT.
003330     EXIT.
003340*
003350 EJECT
003360******************************************************************
003370*                  2000-PROCESS-UPLOAD-FILE                      *
003380*    READS ONE DETAIL LINE AND DRIVES IT THROUGH EDIT, DUPLICATE  *
003390*    CHECK AND POSTING. ANY FAILURE GOES THROUGH 9000-ABEND-RUN,  *
003400*    WHICH SETS WS-RUN-ABENDED AND EU-ROW-INVALID AND STOPS THE   *
003410*    MAIN LOOP IN THE PROCEDURE DIVISION HEADER. A ROW THAT       *
003420*    CLEARS EVERY CHECK IS SET EU-ROW-VALID BEFORE POSTING        *
003430*    (MYT-0474).                                                  *
003440******************************************************************
003450 2000-PROCESS-UPLOAD-FILE.
003460*
003470     PERFORM 2100-READ-UPLOAD-RECORD THRU 2100-EXIT.
003480*
003490     IF WS-END-OF-UPLOAD OR WS-RUN-ABENDED
003500         GO TO 2000-EXIT.
003510*
003520     PERFORM 2200-VALIDATE-UPLOAD-RECORD THRU 2200-EXIT.
003530     IF WS-RUN-ABENDED
003540         GO TO 2000-EXIT.
003550*
003560     PERFORM 2300-CHECK-DUPLICATE-ID THRU 2300-EXIT.
003570     IF WS-RUN-ABENDED
003580         GO TO 2000-EXIT.
003590*
003600     SET EU-ROW-VALID TO TRUE.
003610     PERFORM 2400-POST-MASTER-RECORD THRU 2400-EXIT.
003620*
003630 2000-EXIT.
003640     EXIT.
003650*
003660******************************************************************
003670*                  2100-READ-UPLOAD-RECORD                       *
003680*    READS ONE DETAIL LINE AND SPLITS IT ON THE COMMA INTO THE    *
003690*    FIVE EXTRACT COLUMNS (MYT-0241).                             *
003700******************************************************************
003710 2100-READ-UPLOAD-RECORD.
003720*
003730     READ EMPUPLD INTO WS-RAW-UPLOAD-LINE
003740         AT END
003750             SET WS-END-OF-UPLOAD TO TRUE
003760     END-READ.
003770     IF WS-END-OF-UPLOAD
003780         GO TO 2100-EXIT.
003790*
003800     INITIALIZE EU-UPLOAD-RECORD.
003810     SET EU-ROW-PENDING TO TRUE.
003820     UNSTRING WS-RAW-UPLOAD-LINE DELIMITED BY ","
003830         INTO EU-EMP-ID
003840              EU-EMP-LOGIN
003850              EU-EMP-NAME
003860              EU-EMP-SALARY-X
003870              EU-EMP-START-DATE-X
003880     END-UNSTRING.
003890*
003900 2100-EXIT.
003910     EXIT.
003920*
003930 EJECT
003940******************************************************************
003950*                2200-VALIDATE-UPLOAD-RECORD                     *
003960*    RUNS THE THREE EDIT PARAGRAPHS AGAINST THE CURRENT DETAIL    *
003970*    ROW. THE FIRST CHECK THAT FAILS SETS WS-RUN-ABENDED AND THE  *
003980*    REMAINING CHECKS ARE SKIPPED.                                *
003990******************************************************************
004000 2200-VALIDATE-UPLOAD-RECORD.
004010*
004020     PERFORM 2210-CHECK-REQUIRED-FIELDS THRU 2210-EXIT.
004030     IF WS-RUN-ABENDED
004040         GO TO 2200-EXIT.
004050*
004060     PERFORM 2220-CHECK-SALARY THRU 2220-EXIT.
004070     IF WS-RUN-ABENDED
004080         GO TO 2200-EXIT.
004090*
004100     PERFORM 2230-CHECK-START-DATE THRU 2230-EXIT.
004110*
004120 2200-EXIT.
004130     EXIT.
004140*
004150******************************************************************
004160*                2210-CHECK-REQUIRED-FIELDS                      *
004170*    EMP-ID, EMP-LOGIN, EMP-NAME, EMP-SALARY AND EMP-START-DATE   *
004180*    MUST ALL BE PRESENT ON THE ROW (MYT-0241).                   *
004190******************************************************************
004200 2210-CHECK-REQUIRED-FIELDS.
004210*
004220     IF EU-EMP-ID = SPACES OR LOW-VALUES
004230         MOVE 03 TO WS-MSG-CODE
004240         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004250         GO TO 2210-EXIT.
004260*
004270     IF EU-EMP-LOGIN = SPACES OR LOW-VALUES
004280         MOVE 04 TO WS-MSG-CODE
004290         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004300         GO TO 2210-EXIT.
004310*
004320     IF EU-EMP-NAME = SPACES OR LOW-VALUES
004330         MOVE 05 TO WS-MSG-CODE
004340         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004350         GO TO 2210-EXIT.
004360*
004370     IF EU-EMP-START-DATE-X = SPACES OR LOW-VALUES
004380         MOVE 06 TO WS-MSG-CODE
004390         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004400         GO TO 2210-EXIT.
004410*
004420     IF EU-EMP-SALARY-X = SPACES OR LOW-VALUES
004430         MOVE 07 TO WS-MSG-CODE
004440         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004450         GO TO 2210-EXIT.
004460*
004470 2210-EXIT.
004480     EXIT.
004490*
004500 EJECT
004510******************************************************************
004520*                    2220-CHECK-SALARY                           *
004530*    EU-EMP-SALARY-X IS WHATEVER TEXT 2100-READ-UPLOAD-RECORD'S   *
004540*    UNSTRING LEFT THERE - LEFT-JUSTIFIED AND SPACE-FILLED, NOT   *
004550*    ZERO-FILLED TO ANY FIXED SHAPE. THIS PARAGRAPH SCANS FOR     *
004560*    THE DECIMAL POINT RATHER THAN ASSUMING ITS COLUMN, SIZES     *
004570*    THE TWO DIGIT GROUPS OFF THAT SCAN, RIGHT-JUSTIFIES THE      *
004580*    WHOLE-DOLLAR GROUP WITH LEADING ZEROS AND LEFT-JUSTIFIES     *
004590*    THE CENTS GROUP WITH A TRAILING ZERO, THEN PROVES BOTH       *
004600*    NUMERIC BEFORE EU-EMP-SALARY IS BUILT. A SIGN CHARACTER IN   *
004610*    THE WHOLE-DOLLAR GROUP FAILS THE NUMERIC TEST, WHICH IS HOW  *
004620*    A NEGATIVE SALARY GETS REJECTED (MYT-0473).                  *
004630******************************************************************
004640 2220-CHECK-SALARY.
004650*
004660     MOVE ZEROS TO WS-SALARY-TEXT-LEN
004670                   WS-SALARY-WHOLE-LEN
004680                   WS-SALARY-FRACTION-LEN.
004690     INSPECT EU-EMP-SALARY-X
004700         TALLYING WS-SALARY-TEXT-LEN FOR CHARACTERS
004710             BEFORE INITIAL SPACE.
004720     INSPECT EU-EMP-SALARY-X
004730         TALLYING WS-SALARY-WHOLE-LEN FOR CHARACTERS
004740             BEFORE INITIAL ".".
004750*
004760*    NO DECIMAL POINT ANYWHERE IN THE COLUMN - REJECT.
004770     IF  WS-SALARY-WHOLE-LEN = WS-SALARY-FIELD-LEN
004780         MOVE 08 TO WS-MSG-CODE
004790         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004800         GO TO 2220-EXIT.
004810*
004820*    NO WHOLE-DOLLAR DIGITS, OR MORE THAN EU-EMP-SALARY HOLDS.
004830     IF  WS-SALARY-WHOLE-LEN < 1 OR WS-SALARY-WHOLE-LEN > 7
004840         MOVE 08 TO WS-MSG-CODE
004850         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004860         GO TO 2220-EXIT.
004870*
004880     COMPUTE WS-SALARY-FRACTION-LEN =
004890         WS-SALARY-TEXT-LEN - WS-SALARY-WHOLE-LEN - 1.
004900*
004910*    CENTS GROUP MUST BE 1 OR 2 DIGITS - EM-EMP-SALARY CARRIES
004920*    ONLY TWO DECIMAL PLACES (MYT-0473).
004930     IF  WS-SALARY-FRACTION-LEN < 1 OR WS-SALARY-FRACTION-LEN > 2
004940         MOVE 08 TO WS-MSG-CODE
004950         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
004960         GO TO 2220-EXIT.
004970*
004980     COMPUTE WS-SALARY-WHOLE-START = 8 - WS-SALARY-WHOLE-LEN.
004990     COMPUTE WS-SALARY-FRACTION-START = WS-SALARY-WHOLE-LEN + 2.
005000*
005010     MOVE ZEROS TO WS-SALARY-WHOLE-X.
005020     MOVE EU-EMP-SALARY-X (1 : WS-SALARY-WHOLE-LEN)
005030         TO WS-SALARY-WHOLE-X (WS-SALARY-WHOLE-START :
005040                                WS-SALARY-WHOLE-LEN).
005050*
005060     MOVE ZEROS TO WS-SALARY-FRACTION-X.
005070     MOVE EU-EMP-SALARY-X (WS-SALARY-FRACTION-START :
005080                            WS-SALARY-FRACTION-LEN)
005090         TO WS-SALARY-FRACTION-X (1 : WS-SALARY-FRACTION-LEN).
005100*
005110     IF  WS-SALARY-WHOLE IS NOT NUMERIC
005120         OR WS-SALARY-FRACTION IS NOT NUMERIC
005130         MOVE 08 TO WS-MSG-CODE
005140         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
005150         GO TO 2220-EXIT.
005160*
005170     MOVE WS-SALARY-EDIT-NUM TO EU-EMP-SALARY.
005180*
005190 2220-EXIT.
005200     EXIT.
005210*
005220******************************************************************
005230*                  2230-CHECK-START-DATE                         *
005240*    CALLS COBDTV01 TO PROVE THE RAW CCYY-MM-DD TEXT IS A REAL    *
005250*    CALENDAR DATE, AND TO GET BACK THE CCYYMMDD NUMERIC FORM     *
005260*    POSTED TO THE MASTER RECORD (MYT-0402).                      *
005270******************************************************************
005280 2230-CHECK-START-DATE.
005290*
005300     CALL "COBDTV01" USING EU-EMP-START-DATE-X
005310                           EU-EMP-START-DATE
005320                           WS-DATE-VALID-SWITCH.
005330*
005340     IF NOT DATE-IS-VALID
005350         MOVE 09 TO WS-MSG-CODE
005360         PERFORM 9000-ABEND-RUN THRU 9000-EXIT.
005370*
005380 2230-EXIT.
005390     EXIT.
005400*
005410 EJECT
005420******************************************************************
005430*                2300-CHECK-DUPLICATE-ID                         *
005440*    SEARCHES WS-SEEN-ID-TABLE FOR EU-EMP-ID. IF FOUND, THE ROW   *
005450*    IS A DUPLICATE WITHIN THIS RUN AND THE RUN ABENDS. IF NOT    *
005460*    FOUND, EU-EMP-ID IS ADDED TO THE TABLE (MYT-0430).           *
005470******************************************************************
005480 2300-CHECK-DUPLICATE-ID.
005490*
005500     SET WS-ID-FOUND TO FALSE.
005510     IF WS-SEEN-ID-COUNT > 0
005520         SET WS-SEEN-IDX TO 1
005530         SEARCH WS-SEEN-ID-ENTRY
005540             AT END
005550                 SET WS-ID-FOUND TO FALSE
005560             WHEN WS-SEEN-ID (WS-SEEN-IDX) = EU-EMP-ID
005570                 SET WS-ID-FOUND TO TRUE
005580         END-SEARCH
005590     END-IF.
005600*
005610     IF WS-ID-FOUND
005620         MOVE 10 TO WS-MSG-CODE
005630         PERFORM 9000-ABEND-RUN THRU 9000-EXIT
005640         GO TO 2300-EXIT.
005650*
005660     ADD 1 TO WS-SEEN-ID-COUNT.
005670     MOVE EU-EMP-ID TO WS-SEEN-ID (WS-SEEN-ID-COUNT).
005680*
005690 2300-EXIT.
005700     EXIT.
005710*
005720 EJECT
005730******************************************************************
005740*                2400-POST-MASTER-RECORD                         *
005750*    UPSERTS THE EDITED ROW TO EMPMSTR - WRITE FOR A NEW KEY,     *
005760*    REWRITE WHEN THE KEY ALREADY EXISTS (MYT-0241). EACH         *
005770*    SUCCESSFUL WRITE OR REWRITE NOW GOES THROUGH THE MESSAGE     *
005780*    TABLE, THE SAME AS EVERY OTHER ROW STATUS (MYT-0474).        *
005790******************************************************************
005800 2400-POST-MASTER-RECORD.
005810*
005820     MOVE EU-EMP-ID           TO EM-EMP-ID.
005830     MOVE EU-EMP-LOGIN        TO EM-EMP-LOGIN.
005840     MOVE EU-EMP-NAME         TO EM-EMP-NAME.
005850     MOVE EU-EMP-SALARY       TO EM-EMP-SALARY.
005860     MOVE EU-EMP-START-DATE   TO EM-EMP-START-DATE.
005870*
005880     WRITE EM-MASTER-RECORD
005890         INVALID KEY
005900             REWRITE EM-MASTER-RECORD
005910                 INVALID KEY
005920                     MOVE 11 TO WS-MSG-CODE
005930                     PERFORM 9000-ABEND-RUN THRU 9000-EXIT
005940                 NOT INVALID KEY
005950                     ADD 1 TO WS-REPLACE-COUNT
005960                     MOVE 02 TO WS-MSG-CODE
005970                     PERFORM 8000-DISPLAY-MESSAGE THRU 8000-EXIT
005980             END-REWRITE
005990         NOT INVALID KEY
006000             ADD 1 TO WS-ADD-COUNT
006010             MOVE 01 TO WS-MSG-CODE
006020             PERFORM 8000-DISPLAY-MESSAGE THRU 8000-EXIT
006030     END-WRITE.
006040*
006050 2400-EXIT.
006060     EXIT.
006070*
006080 EJECT
006090******************************************************************
006100*                 3000-DUMP-MASTER-FILE                          *
006110*    REPOSITIONS TO THE FRONT OF EMPMSTR AND LISTS EVERY RECORD   *
006120*    CURRENTLY ON THE MASTER FILE, NOT JUST THE ROWS JUST         *
006130*    LOADED, FOR THE PERSONNEL OFFICE TO RECONCILE.               *
006140******************************************************************
006150 3000-DUMP-MASTER-FILE.
006160*
006170     MOVE LOW-VALUES TO EM-EMP-ID.
006180     START EMPMSTR KEY IS NOT LESS THAN EM-EMP-ID
006190         INVALID KEY
006200             SET WS-MASTER-EOF TO TRUE
006210     END-START.
006220*
006230     IF WS-MASTER-EOF
006240         DISPLAY "COBBL010 - MASTER FILE IS EMPTY"
006250         GO TO 3000-EXIT.
006260*
006270     DISPLAY "COBBL010 - EMPLOYEE MASTER FILE LISTING FOLLOWS".
006280     PERFORM 3100-DUMP-ONE-RECORD THRU 3100-EXIT
006290         UNTIL WS-MASTER-EOF.
006300*
006310 3000-EXIT.
006320     EXIT.
006330*
006340******************************************************************
006350*                  3100-DUMP-ONE-RECORD                          *
006360*    DISPLAYS ONE MASTER RECORD AND ADVANCES TO THE NEXT.         *
006370******************************************************************
006380 3100-DUMP-ONE-RECORD.
006390*
006400     READ EMPMSTR NEXT RECORD
006410         AT END
006420             SET WS-MASTER-EOF TO TRUE
006430         NOT AT END
006440             DISPLAY EM-EMP-ID  " " EM-EMP-LOGIN " " EM-EMP-NAME
006450                     " " EM-EMP-SALARY " " EM-EMP-START-DATE
006460     END-READ.
006470*
006480 3100-EXIT.
006490     EXIT.
006500*
006510 EJECT
006520******************************************************************
006530*                    8000-DISPLAY-MESSAGE                        *
006540*    DISPLAYS THE MESSAGE-TABLE TEXT FOR THE CURRENT WS-MSG-CODE. *
006550*    MIRRORS THE ON-SCREEN MESSAGE-BY-CODE CONVENTION USED        *
006560*    THROUGHOUT THE REST OF THE HR APPLICATION (MYT-0298).        *
006570******************************************************************
006580 8000-DISPLAY-MESSAGE.
006590*
006600     DISPLAY "COBBL010 - " MSG (WS-MSG-CODE).
006610*
006620 8000-EXIT.
006630     EXIT.
006640*
006650******************************************************************
006660*                    9000-ABEND-RUN                               *
006670*    SETS WS-RUN-ABENDED AND EU-ROW-INVALID (MYT-0474) AND        *
006680*    DISPLAYS THE MESSAGE TABLE TEXT FOR THE CURRENT WS-MSG-CODE  *
006690*    ALONG WITH THE FAILING EMP-ID. NO ROLLBACK OF ROWS ALREADY   *
006700*    POSTED IS ATTEMPTED - THOSE STAY ON THE MASTER FILE AS       *
006710*    POSTED (MYT-0298).                                           *
006720******************************************************************
006730 9000-ABEND-RUN.
006740*
006750     SET WS-RUN-ABENDED TO TRUE.
006760     SET EU-ROW-INVALID TO TRUE.
006770     PERFORM 8000-DISPLAY-MESSAGE THRU 8000-EXIT.
006780     DISPLAY "COBBL010 - FAILING EMPLOYEE ID IS " EU-EMP-ID.
006790*
006800 9000-EXIT.
006810     EXIT.
006820*
006830 EJECT
006840******************************************************************
006850*                   9900-CLOSE-FILES                             *
006860******************************************************************
006870 9900-CLOSE-FILES.
006880*
006890     CLOSE EMPUPLD.
006900     CLOSE EMPMSTR.
006910*
006920 9900-EXIT.
006930     EXIT.
006940******************************************************************
006950*END PROGRAM MYTELCO.
006960******************************************************************
