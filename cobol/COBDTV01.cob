000010*-----------------------------------------------------------------
000020*    COBDTV01 - VALIDATE AND CONVERT A CCYY-MM-DD TEXT DATE
000030*               FIELD FOR THE EMPLOYEE ROSTER LOAD (COBBL010).
000040*               CALLED ONCE PER DETAIL ROW TO CHECK THAT THE
000050*               START-DATE COLUMN OF THE UPLOAD EXTRACT IS A
000060*               REAL CALENDAR DATE IN THE CCYY-MM-DD SHAPE, AND
000070*               TO HAND BACK THE SAME DATE AS A PACKED CCYYMMDD
000080*               NUMERIC VALUE FOR POSTING TO THE MASTER RECORD.
000090*-----------------------------------------------------------------
000100*
000110*--------------------PART OF MYTELCO HR APPLICATION----------------
000120*
000130*-----------------------------------------------------------------
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    COBDTV01.
000160 AUTHOR.        MYTELCO SYSTEMS GROUP.
000170 INSTALLATION.  MYTELCO DATA CENTER.
000180 DATE-WRITTEN.  MARCH 1988.
000190 DATE-COMPILED.
000200 SECURITY.      CONFIDENTIAL - MYTELCO INTERNAL USE ONLY.
000210*-----------------------------------------------------------------
000220*    CHANGE LOG                                               MYT0512
000230*    ----------                                               MYT0512
000240*    DATE       INIT  TICKET     DESCRIPTION                  MYT0512
000250*    ---------- ----  ---------- --------------------------- MYT0512
000260*    03/22/88   RPK   MYT-0242   ORIGINAL PROGRAM - CALLED BY MYT0242
000270*                               COBBL010 TO EDIT THE ROSTER   MYT0242
000280*                               UPLOAD START-DATE COLUMN.     MYT0242
000290*    07/11/89   RPK   MYT-0301   ADDED DASH-POSITION CHECK -  MYT0301
000300*                               A PRIOR RUN ACCEPTED A DATE   MYT0301
000310*                               WITH SLASHES INSTEAD OF       MYT0301
000320*                               DASHES BECAUSE ONLY THE       MYT0301
000330*                               DIGIT GROUPS WERE TESTED.     MYT0301
000340*    02/14/91   FTV   MYT-0358   ADDED LEAP-YEAR TEST FOR     MYT0358
000350*                               FEBRUARY 29 - PRIOR LOGIC     MYT0358
000360*                               REJECTED EVERY FEB 29 DATE.   MYT0358
000370*    11/30/98   DMS   MYT-Y2K-07 Y2K - CONFIRMED CCYY IS      MYTY2K07
000380*                               ALREADY A 4-DIGIT CENTURY-   MYTY2K07
000390*                               INCLUSIVE YEAR ON INPUT AND   MYTY2K07
000400*                               ON OUTPUT. NO WINDOWING LOGIC MYTY2K07
000410*                               EXISTED IN THIS PROGRAM AND   MYTY2K07
000420*                               NONE WAS NEEDED.              MYTY2K07
000430*    04/09/02   DMS   MYT-0468   CORRECTED DAYS-IN-MONTH      MYT0468
000440*                               TABLE ENTRY FOR APRIL - WAS   MYT0468
000450*                               CODED 30 BUT TABLE HAD BEEN   MYT0468
000460*                               BUILT ONE POSITION OFF.       MYT0468
000470*    08/04/05   DMS   MYT-0475   LINKAGE SECTION HAD BEEN     MYT0475
000480*                               BUILT WITH AN LK- PREFIX -    MYT0475
000490*                               NO OTHER MYTELCO PROGRAM      MYT0475
000500*                               TAGS ITS LINKAGE ITEMS THAT   MYT0475
000510*                               WAY, SO THE PREFIX IS GONE    MYT0475
000520*                               AND THE FIELDS NOW READ       MYT0475
000530*                               DATE-TEXT, DATE-NUMERIC AND   MYT0475
000540*                               DATE-VALID-SWITCH LIKE EVERY  MYT0475
000550*                               OTHER CALLED SHOP PROGRAM.    MYT0475
000560*                               ALSO ADDED A 77-LEVEL FOR THE MYT0475
000570*                               MONTH-COUNT LITERAL SO THE    MYT0475
000580*                               MONTH-RANGE TEST NO LONGER    MYT0475
000590*                               CARRIES A BARE 12.            MYT0475
000600*-----------------------------------------------------------------
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     CLASS VALID-DATE-DIGITS IS "0123456789".
000650*-----------------------------------------------------------------
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680*
000690******************************************************************
000700*    WS-MONTHS-IN-YEAR - MONTH COUNT USED TO BOUND THE MONTH      *
000710*    DIGITS AND TO SIZE THE DAYS-IN-MONTH TABLE BELOW (MYT-0475)  *
000720******************************************************************
000730 77  WS-MONTHS-IN-YEAR           PIC S9(04) COMP VALUE +12.
000740*
000750******************************************************************
000760*    WS-SWITCHES - WORKING SWITCHES FOR THE EDIT                  *
000770******************************************************************
000780 01  WS-SWITCHES.
000790     05  WS-LEAP-YEAR-SWITCH         PIC X(01) VALUE "N".
000800         88  WS-LEAP-YEAR                       VALUE "Y".
000810     05  FILLER                      PIC X(03).
000820*
000830******************************************************************
000840*    WS-DAYS-IN-MONTH-TABLE - MAXIMUM DAY NUMBER PER MONTH,       *
000850*    FEBRUARY ADJUSTED TO 29 BY 2200-CHECK-LEAP-YEAR WHEN THE     *
000860*    CCYY DIGITS WORK OUT TO A LEAP YEAR.                         *
000870******************************************************************
000880 01  WS-DAYS-IN-MONTH-TABLE.
000890     05  FILLER                      PIC 9(02) VALUE 31.
000900     05  FILLER                      PIC 9(02) VALUE 28.
000910     05  FILLER                      PIC 9(02) VALUE 31.
000920     05  FILLER                      PIC 9(02) VALUE 30.
000930     05  FILLER                      PIC 9(02) VALUE 31.
000940     05  FILLER                      PIC 9(02) VALUE 30.
000950     05  FILLER                      PIC 9(02) VALUE 31.
000960     05  FILLER                      PIC 9(02) VALUE 31.
000970     05  FILLER                      PIC 9(02) VALUE 30.
000980     05  FILLER                      PIC 9(02) VALUE 31.
000990     05  FILLER                      PIC 9(02) VALUE 30.
001000     05  FILLER                      PIC 9(02) VALUE 31.
001010 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
001020     05  WS-DAYS-IN-MONTH            PIC 9(02) OCCURS 12 TIMES.
001030*
001040******************************************************************
001050*    WS-LEAP-YEAR-WORK - REMAINDERS USED BY THE LEAP-YEAR TEST    *
001060******************************************************************
001070 01  WS-LEAP-YEAR-WORK.
001080     05  WS-LEAP-QUOTIENT            PIC S9(07) COMP.
001090     05  WS-LEAP-REM-4               PIC S9(04) COMP.
001100     05  WS-LEAP-REM-100             PIC S9(04) COMP.
001110     05  WS-LEAP-REM-400             PIC S9(04) COMP.
001120     05  FILLER                      PIC X(02).
001130*
001140******************************************************************
001150*    WS-MONTH-INDEX - SUBSCRIPTS THE DAYS-IN-MONTH TABLE          *
001160******************************************************************
001170 01  WS-MONTH-INDEX                  PIC S9(04) COMP.
001180*
001190 EJECT
001200*-----------------------------------------------------------------
001210 LINKAGE SECTION.
001220*-----------------------------------------------------------------
001230******************************************************************
001240*    DATE-TEXT - THE RAW EXTRACT COLUMN, FORMAT CCYY-MM-DD        *
001250******************************************************************
001260 01  DATE-TEXT                       PIC X(10).
001270 01  DATE-TEXT-ALPHA REDEFINES DATE-TEXT.
001280     05  CCYY-X                      PIC X(04).
001290     05  FILLER                      PIC X(01).
001300     05  MM-X                        PIC X(02).
001310     05  FILLER                      PIC X(01).
001320     05  DD-X                        PIC X(02).
001330 01  DATE-TEXT-NUMERIC REDEFINES DATE-TEXT.
001340     05  CCYY-N                      PIC 9(04).
001350     05  FILLER                      PIC X(01).
001360     05  MM-N                        PIC 9(02).
001370     05  FILLER                      PIC X(01).
001380     05  DD-N                        PIC 9(02).
001390*
001400******************************************************************
001410*    DATE-NUMERIC - RETURNED CCYYMMDD, VALID ONLY WHEN            *
001420*                   DATE-VALID-SWITCH COMES BACK "Y"              *
001430******************************************************************
001440 01  DATE-NUMERIC                    PIC 9(08).
001450*
001460******************************************************************
001470*    DATE-VALID-SWITCH - "Y" = VALID CALENDAR DATE, "N" = NOT     *
001480******************************************************************
001490 01  DATE-VALID-SWITCH               PIC X(01).
001500     88  DATE-IS-VALID                          VALUE "Y".
001510     88  DATE-IS-INVALID                         VALUE "N".
001520*
001530 EJECT
001540*-----------------------------------------------------------------
001550* PROCEDURE DIVISION.
001560*-----------------------------------------------------------------
001570 PROCEDURE DIVISION USING DATE-TEXT
001580                          DATE-NUMERIC
001590                          DATE-VALID-SWITCH.
001600*
001610     SET DATE-IS-VALID             TO TRUE.
001620     MOVE ZEROES                   TO DATE-NUMERIC.
001630*
001640     IF  DATE-TEXT(5:1) NOT = "-"
001650         OR DATE-TEXT(8:1) NOT = "-"
001660         SET DATE-IS-INVALID       TO TRUE
001670         GO TO 999-EXIT.
001680*
001690     IF  CCYY-N IS NOT NUMERIC
001700         OR MM-N IS NOT NUMERIC
001710         OR DD-N IS NOT NUMERIC
001720         SET DATE-IS-INVALID       TO TRUE
001730         GO TO 999-EXIT.
001740*
001750     IF  MM-N < 1 OR MM-N > WS-MONTHS-IN-YEAR
001760         SET DATE-IS-INVALID       TO TRUE
001770         GO TO 999-EXIT.
001780*
001790     IF  DD-N < 1
001800         SET DATE-IS-INVALID       TO TRUE
001810         GO TO 999-EXIT.
001820*
001830     PERFORM 2200-CHECK-LEAP-YEAR
001840        THRU 2200-EXIT.
001850*
001860     MOVE MM-N                     TO WS-MONTH-INDEX.
001870     IF  DD-N > WS-DAYS-IN-MONTH (WS-MONTH-INDEX)
001880         SET DATE-IS-INVALID       TO TRUE
001890         GO TO 999-EXIT.
001900*
001910     GO TO 999-EXIT.
001920*
001930******************************************************************
001940*                     2200-CHECK-LEAP-YEAR                       *
001950*    DETERMINES WHETHER CCYY-N IS A LEAP YEAR AND, IF SO,        *
001960*    WIDENS THE FEBRUARY ENTRY OF WS-DAYS-IN-MONTH-TABLE TO 29.  *
001970******************************************************************
001980 2200-CHECK-LEAP-YEAR.
001990*
002000     DIVIDE CCYY-N BY 4 GIVING WS-LEAP-QUOTIENT
002010             REMAINDER WS-LEAP-REM-4.
002020     DIVIDE CCYY-N BY 100 GIVING WS-LEAP-QUOTIENT
002030             REMAINDER WS-LEAP-REM-100.
002040     DIVIDE CCYY-N BY 400 GIVING WS-LEAP-QUOTIENT
002050             REMAINDER WS-LEAP-REM-400.
002060*
002070     IF  (WS-LEAP-REM-4 = 0 AND WS-LEAP-REM-100 NOT = 0)
002080         OR WS-LEAP-REM-400 = 0
002090         SET WS-LEAP-YEAR          TO TRUE
002100         MOVE 29 TO WS-DAYS-IN-MONTH (2)
002110     ELSE
002120         MOVE 28 TO WS-DAYS-IN-MONTH (2)
002130     END-IF.
002140*
002150 2200-EXIT.
002160     EXIT.
002170*
002180******************************************************************
002190*                          999-EXIT                               *
002200*    COMMON RETURN POINT. BUILDS DATE-NUMERIC FROM THE            *
002210*    VALIDATED DIGIT GROUPS WHEN DATE-IS-VALID, OTHERWISE         *
002220*    LEAVES IT AT ZERO.                                           *
002230******************************************************************
002240 999-EXIT.
002250     IF  DATE-IS-VALID
002260         COMPUTE DATE-NUMERIC =
002270             (CCYY-N * 10000) + (MM-N * 100) + DD-N
002280     END-IF.
002290*
002300     GOBACK.
002310******************************************************************
002320*END PROGRAM MYTELCO.
002330******************************************************************
